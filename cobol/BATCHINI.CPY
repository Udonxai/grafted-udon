000010******************************************************************
000020*    BATCHINI - SHOP STANDARD BATCH JOB-START BANNER.           *
000030*    EXPECTS THIS-PGM TO ALREADY BE SET IN WORKING-STORAGE.     *
000040*                                                                *
000050*    01/09/1986 RMO  ORIGINAL SHOP STANDARD COPYBOOK.            *
000060******************************************************************
000070     DISPLAY '-------------------------------------------------'.
000080     DISPLAY THIS-PGM ' - JOB STARTING'.
000090     MOVE ZERO                       TO RTC-CODE.
