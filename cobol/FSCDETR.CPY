000010******************************************************************
000020*                                                                *
000030*    FSCDETR - UNIT R (RULE-BASED) DETAIL REPORT LINE LAYOUT    *
000040*                                                                *
000050******************************************************************
000060*  WRITTEN TO RPTRULE BY FSCCLEAN, ONE LINE PER INVENTORY RECORD *
000070*  PROCESSED THROUGH RULEMAN.                                    *
000080*                                                                *
000090*  01/09/1986 RMO  ORIGINAL LAYOUT.                              *
000100*  08/14/2006 TWN  WIDENED RULD-RECOMMEND TO X(17) TO MATCH      *
000110*                  RULEMAN-PARMS.  TICKET FS-326.                *
000120******************************************************************
000130 01  RULD-DETAIL-LINE.
000140     03  RULD-FILE-ID               PIC  X(08).
000150     03  FILLER                    PIC  X(01)   VALUE SPACE.
000160     03  RULD-PATH                  PIC  X(60).
000170     03  FILLER                    PIC  X(01)   VALUE SPACE.
000180     03  RULD-SIZE-BYTES            PIC  Z(11)9.
000190     03  FILLER                    PIC  X(01)   VALUE SPACE.
000200     03  RULD-AGE-DAYS              PIC  ZZZZ9.9.
000210     03  FILLER                    PIC  X(01)   VALUE SPACE.
000220     03  RULD-RECOMMEND             PIC  X(17).
000230     03  FILLER                    PIC  X(01)   VALUE SPACE.
000240     03  RULD-SCORE                 PIC  -(3)9.
000250     03  RULD-SCORE-ALT  REDEFINES  RULD-SCORE  PIC  X(04).
000260     03  FILLER                    PIC  X(01)   VALUE SPACE.
000270     03  RULD-REASONS               PIC  X(60).
000280     03  FILLER                    PIC  X(02)   VALUE SPACES.
