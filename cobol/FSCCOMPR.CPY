000010******************************************************************
000020*                                                                *
000030*    FSCCOMPR - CLASSIFIER COMPARISON REPORT LINE LAYOUT        *
000040*                                                                *
000050******************************************************************
000060*  WRITTEN TO RPTCOMP BY FSCCLEAN, ONE LINE PER INVENTORY RECORD *
000070*  SHOWING WHERE RULEMAN/GRDYMAN/SIMIMAN AGREE OR DISAGREE.      *
000080*                                                                *
000090*  08/02/1994 SKP  ORIGINAL LAYOUT, ADDED WITH SIMIMAN.          *
000100*  08/14/2006 TWN  WIDENED THE THREE RECOMMENDATION COLUMNS TO   *
000110*                  X(17) - ARCHIVE-CANDIDATE WAS GETTING         *
000120*                  TRUNCATED ON THIS REPORT TOO.  FS-326.        *
000130******************************************************************
000140 01  RCMP-COMPARE-LINE.
000150     03  RCMP-FILE-ID               PIC  X(08).
000160     03  FILLER                    PIC  X(01)   VALUE SPACE.
000170     03  RCMP-RULE-REC              PIC  X(17).
000180     03  FILLER                    PIC  X(01)   VALUE SPACE.
000190     03  RCMP-GRDY-REC              PIC  X(17).
000200     03  FILLER                    PIC  X(01)   VALUE SPACE.
000210     03  RCMP-SIMI-REC              PIC  X(17).
000220     03  FILLER                    PIC  X(01)   VALUE SPACE.
000230     03  RCMP-NOTE                  PIC  X(12).
000240     03  FILLER                    PIC  X(03)   VALUE SPACES.
