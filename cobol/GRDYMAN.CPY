000010******************************************************************
000020*                                                                *
000030*    GRDYMAN - PARAMETER BLOCK FOR THE GREEDY-HEURISTIC         *
000040*              CLASSIFIER                                       *
000050*                                                                *
000060******************************************************************
000070*  COPIED INTO FSCCLEAN (AS WORKING-STORAGE) AND INTO GRDYMAN   *
000080*  ITSELF (AS LINKAGE SECTION).  NO THRESHOLD PARM - ALL BANDS  *
000090*  ARE FIXED CONSTANTS FOR THIS UNIT.                            *
000100*                                                                *
000110*  03/14/1991 JLT  ORIGINAL PARAMETER BLOCK.                     *
000120*  08/14/2006 TWN  WIDENED GRDY-RECOMMEND TO X(17) - SAME FIX    *
000130*                  AS RULEMAN/SIMIMAN, ARCHIVE-CANDIDATE WAS     *
000140*                  GETTING TRUNCATED.  TICKET FS-324.            *
000150******************************************************************
000160 01  GRDYMAN-PARMS.
000170     03  GRDY-IN.
000180         05  GRDY-DUP-COUNT          PIC  9(04).
000190         05  GRDY-AGE-DAYS           PIC  9(05)V9(01).
000200         05  GRDY-AGE-ALT  REDEFINES  GRDY-AGE-DAYS.
000210             07  GRDY-AGE-WHOLE       PIC  9(05).
000220             07  GRDY-AGE-TENTHS      PIC  9(01).
000230         05  GRDY-EXT                PIC  X(08).
000240         05  GRDY-EXT-ALT  REDEFINES  GRDY-EXT.
000250             07  GRDY-EXT-DOT         PIC  X(01).
000260             07  GRDY-EXT-SUFFIX      PIC  X(07).
000270         05  GRDY-SIZE-BYTES         PIC  9(12).
000280     03  GRDY-OUT.
000290         05  GRDY-SCORE              PIC S9(03).
000300         05  GRDY-SCORE-ALT  REDEFINES  GRDY-SCORE  PIC S9(03)  BINARY.
000310         05  GRDY-RECOMMEND          PIC  X(17).
000320             88  GRDY-IS-DELETE                VALUE 'DELETE-CANDIDATE'.
000330             88  GRDY-IS-ARCHIVE               VALUE 'ARCHIVE-CANDIDATE'.
000340             88  GRDY-IS-KEEP                  VALUE 'KEEP'.
000350         05  GRDY-REASONS            PIC  X(60).
000360         05  GRDY-RETN               PIC S9(04)  BINARY  VALUE ZERO.
000370     03  FILLER                     PIC  X(03)   VALUE SPACES.
