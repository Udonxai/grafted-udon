000010******************************************************************
000020*    BATCHRTN - SHOP STANDARD BATCH JOB-END BANNER.             *
000030*    EXPECTS THIS-PGM AND RTC-CODE TO BE SET.                   *
000040*                                                                *
000050*    01/09/1986 RMO  ORIGINAL SHOP STANDARD COPYBOOK.            *
000060******************************************************************
000070     DISPLAY THIS-PGM ' - JOB ENDING, RETURN CODE = ' RTC-CODE.
000080     DISPLAY '-------------------------------------------------'.
