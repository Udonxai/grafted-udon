000010******************************************************************
000020*                                                                *
000030*    FSCDETS - UNIT S (SIMILARITY-HEURISTIC) DETAIL LAYOUT      *
000040*                                                                *
000050******************************************************************
000060*  WRITTEN TO RPTSIMI BY FSCCLEAN, ONE LINE PER INVENTORY RECORD *
000070*  PROCESSED THROUGH SIMIMAN.                                    *
000080*                                                                *
000090*  08/02/1994 SKP  ORIGINAL LAYOUT, SISTER COPY OF FSCDETR.      *
000100*  08/14/2006 TWN  WIDENED SIMD-RECOMMEND TO X(17) TO MATCH      *
000110*                  SIMIMAN-PARMS.  TICKET FS-326.                *
000120******************************************************************
000130 01  SIMD-DETAIL-LINE.
000140     03  SIMD-FILE-ID               PIC  X(08).
000150     03  FILLER                    PIC  X(01)   VALUE SPACE.
000160     03  SIMD-PATH                  PIC  X(60).
000170     03  FILLER                    PIC  X(01)   VALUE SPACE.
000180     03  SIMD-SIZE-BYTES            PIC  Z(11)9.
000190     03  FILLER                    PIC  X(01)   VALUE SPACE.
000200     03  SIMD-AGE-DAYS              PIC  ZZZZ9.9.
000210     03  FILLER                    PIC  X(01)   VALUE SPACE.
000220     03  SIMD-RECOMMEND             PIC  X(17).
000230     03  FILLER                    PIC  X(01)   VALUE SPACE.
000240     03  SIMD-SCORE                 PIC  -(3)9.
000250     03  SIMD-SCORE-ALT  REDEFINES  SIMD-SCORE  PIC  X(04).
000260     03  FILLER                    PIC  X(01)   VALUE SPACE.
000270     03  SIMD-REASONS               PIC  X(60).
000280     03  FILLER                    PIC  X(02)   VALUE SPACES.
