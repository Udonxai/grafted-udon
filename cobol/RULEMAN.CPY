000010******************************************************************
000020*                                                                *
000030*    RULEMAN - PARAMETER BLOCK FOR THE RULE-BASED CLASSIFIER    *
000040*                                                                *
000050******************************************************************
000060*  COPIED INTO FSCCLEAN (AS WORKING-STORAGE) AND INTO RULEMAN   *
000070*  ITSELF (AS LINKAGE SECTION) SO CALLER AND CALLEE ALWAYS      *
000080*  AGREE ON THE LAYOUT - SAME CONVENTION AS BITMAN/DTEMAN/NUMMAN.*
000090*                                                                *
000100*  01/09/1986 RMO  ORIGINAL PARAMETER BLOCK.                     *
000110*  11/30/1989 RMO  ADDED RULE-THRESHOLD FOR THE STALE-AGE PARM.  *
000120*  08/14/2006 TWN  WIDENED RULE-RECOMMEND TO X(17) - THE         *
000130*                  ARCHIVE-CANDIDATE VALUE IS 17 CHARACTERS AND  *
000140*                  WAS GETTING TRUNCATED ON EVERY REPORT.        *
000150*                  TICKET FS-323.                                *
000160******************************************************************
000170 01  RULEMAN-PARMS.
000180     03  RULE-IN.
000190         05  RULE-DUP-COUNT          PIC  9(04).
000200         05  RULE-AGE-DAYS           PIC  9(05)V9(01).
000210         05  RULE-AGE-ALT  REDEFINES  RULE-AGE-DAYS.
000220             07  RULE-AGE-WHOLE       PIC  9(05).
000230             07  RULE-AGE-TENTHS      PIC  9(01).
000240         05  RULE-EXT                PIC  X(08).
000250         05  RULE-EXT-ALT  REDEFINES  RULE-EXT.
000260             07  RULE-EXT-DOT         PIC  X(01).
000270             07  RULE-EXT-SUFFIX      PIC  X(07).
000280         05  RULE-SIZE-BYTES         PIC  9(12).
000290         05  RULE-THRESHOLD          PIC  9(03).
000300     03  RULE-OUT.
000310         05  RULE-SCORE              PIC S9(03).
000320         05  RULE-SCORE-ALT  REDEFINES  RULE-SCORE  PIC S9(03)  BINARY.
000330         05  RULE-RECOMMEND          PIC  X(17).
000340             88  RULE-IS-DELETE                VALUE 'DELETE-CANDIDATE'.
000350             88  RULE-IS-ARCHIVE               VALUE 'ARCHIVE-CANDIDATE'.
000360             88  RULE-IS-KEEP                  VALUE 'KEEP'.
000370         05  RULE-REASONS            PIC  X(60).
000380         05  RULE-RETN               PIC S9(04)  BINARY  VALUE ZERO.
000390     03  FILLER                     PIC  X(03)   VALUE SPACES.
