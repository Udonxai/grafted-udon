000010******************************************************************
000020*                                                                *
000030*    FSCINVR - FILE STORAGE CLEANUP INVENTORY RECORD LAYOUT     *
000040*                                                                *
000050******************************************************************
000060*  USED BY  FSCCLEAN (FD FILEINV) AS THE INPUT RECORD PRODUCED  *
000070*  UPSTREAM BY THE SCAN/HASH/SIMILARITY TOOLING.  NOTHING IN    *
000080*  THIS SYSTEM WALKS DIRECTORIES, HASHES CONTENT OR COMPUTES    *
000090*  SIMILARITY -  THAT IS ALL DONE BEFORE THIS FILE IS BUILT.    *
000100*                                                                *
000110*  01/09/1986 RMO  ORIGINAL LAYOUT.                              *
000120*  04/22/1991 JLT  ADDED FI-SIMILARITY FOR THE SIMIMAN PROJECT.  *
000130******************************************************************
000140 01  FI-INVENTORY-RECORD.
000150     03  FI-FILE-ID                PIC  X(08).
000160     03  FI-PATH                   PIC  X(60).
000170     03  FI-SIZE-BYTES              PIC  9(12).
000180     03  FI-AGE-DAYS                PIC  9(05)V9(01).
000190     03  FI-AGE-ALT  REDEFINES  FI-AGE-DAYS.
000200         05  FI-AGE-WHOLE            PIC  9(05).
000210         05  FI-AGE-TENTHS           PIC  9(01).
000220     03  FI-EXT                     PIC  X(08).
000230     03  FI-EXT-ALT  REDEFINES  FI-EXT.
000240         05  FI-EXT-DOT              PIC  X(01).
000250         05  FI-EXT-SUFFIX           PIC  X(07).
000260     03  FI-DUP-COUNT                PIC  9(04).
000270     03  FI-SIMILARITY               PIC  9(01)V9(02).
000280     03  FILLER                     PIC  X(19).
