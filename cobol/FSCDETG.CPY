000010******************************************************************
000020*                                                                *
000030*    FSCDETG - UNIT G (GREEDY-HEURISTIC) DETAIL REPORT LAYOUT   *
000040*                                                                *
000050******************************************************************
000060*  WRITTEN TO RPTGRDY BY FSCCLEAN, ONE LINE PER INVENTORY RECORD *
000070*  PROCESSED THROUGH GRDYMAN.                                    *
000080*                                                                *
000090*  03/14/1991 JLT  ORIGINAL LAYOUT, SISTER COPY OF FSCDETR.      *
000100*  08/14/2006 TWN  WIDENED GRDD-RECOMMEND TO X(17) TO MATCH      *
000110*                  GRDYMAN-PARMS.  TICKET FS-326.                *
000120******************************************************************
000130 01  GRDD-DETAIL-LINE.
000140     03  GRDD-FILE-ID               PIC  X(08).
000150     03  FILLER                    PIC  X(01)   VALUE SPACE.
000160     03  GRDD-PATH                  PIC  X(60).
000170     03  FILLER                    PIC  X(01)   VALUE SPACE.
000180     03  GRDD-SIZE-BYTES            PIC  Z(11)9.
000190     03  FILLER                    PIC  X(01)   VALUE SPACE.
000200     03  GRDD-AGE-DAYS              PIC  ZZZZ9.9.
000210     03  FILLER                    PIC  X(01)   VALUE SPACE.
000220     03  GRDD-RECOMMEND             PIC  X(17).
000230     03  FILLER                    PIC  X(01)   VALUE SPACE.
000240     03  GRDD-SCORE                 PIC  -(3)9.
000250     03  GRDD-SCORE-ALT  REDEFINES  GRDD-SCORE  PIC  X(04).
000260     03  FILLER                    PIC  X(01)   VALUE SPACE.
000270     03  GRDD-REASONS               PIC  X(60).
000280     03  FILLER                    PIC  X(02)   VALUE SPACES.
