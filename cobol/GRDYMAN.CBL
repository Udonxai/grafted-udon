000010******************************************************************
000020*                                                                *
000030*    IDENTIFICATION DIVISION                                     *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070
000080 PROGRAM-ID.    GRDYMAN.
000090 AUTHOR.        J L TOWNES.
000100 DATE-WRITTEN.  MARCH 1991.
000110 DATE-COMPILED.
000120 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000130 SECURITY.      NONE.
000140*REMARKS.       GREEDY-HEURISTIC STORAGE-CLEANUP CLASSIFIER.
000150*               ADDITIVE SCORING OVER DUPLICATE STATUS, TIERED
000160*               AGE BANDS, TIERED SIZE BANDS, COMMON-DOWNLOAD
000170*               EXTENSIONS AND PROTECTED EXTENSIONS.  SCORE IS
000180*               MAPPED TO A RECOMMENDATION OF KEEP, ARCHIVE-
000190*               CANDIDATE OR DELETE-CANDIDATE.  CALLED ONCE PER
000200*               INVENTORY RECORD BY FSCCLEAN, SAME AS RULEMAN.
000210*
000220*    CALLED MODULES.  NONE.
000230*    FILES USED.      NONE - PARAMETER BLOCK ONLY.  SEE THE
000240*                      GRDYMAN COPYBOOK FOR GRDYMAN-PARMS.
000250
000260* CHANGE HISTORY ------------------------------------------------
000270* 03/14/1991 JLT ORIGINAL PROGRAM - ADDITIVE SCORING OVER DUP/AGE/
000280*                SIZE/EXTENSION, SCORE MAPPED DIRECTLY TO A KEEP/
000290*                ARCHIVE/DELETE RECOMMENDATION.
000300* 07/02/1993 JLT SIZE BANDS WERE OVERLAPPING - ADDED EVALUATE SO
000310*                ONLY THE HIGHEST BAND SCORES.  TICKET FS-171.
000320* 02/02/1999 SKP Y2K READINESS REVIEW - NO 2-DIGIT YEAR FIELDS
000330*                IN THIS PROGRAM.  NO CHANGE REQUIRED.  FS-240.
000340* 05/19/2006 TWN ADDED .7Z TO THE COMMON-DOWNLOAD TABLE AT THE
000350*                REQUEST OF THE DESKTOP SUPPORT TEAM.  FS-318.
000360* END OF HISTORY --------------------------------------------------
000370
000380******************************************************************
000390*                                                                *
000400*    ENVIRONMENT DIVISION                                        *
000410*                                                                *
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440
000450******************************************************************
000460*    CONFIGURATION SECTION                                       *
000470******************************************************************
000480 CONFIGURATION SECTION.
000490
000500 SOURCE-COMPUTER. IBM-2086-A04-140.
000510 OBJECT-COMPUTER. IBM-2086-A04-140.
000520
000530******************************************************************
000540*                                                                *
000550*    DATA DIVISION                                                *
000560*                                                                *
000570******************************************************************
000580 DATA DIVISION.
000590
000600******************************************************************
000610*    WORKING-STORAGE SECTION                                     *
000620******************************************************************
000630 WORKING-STORAGE SECTION.
000640
000650 01  WS-FIELDS.
000660     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
000670     03  THIS-PGM                  PIC  X(08)   VALUE 'GRDYMAN'.
000680     03  WS-REASON-CODE            PIC  X(13)   VALUE SPACES.
000690     03  WS-REASON-BUILD           PIC  X(60)   VALUE SPACES.
000700
000710******************************************************************
000720*    LINKAGE SECTION                                              *
000730******************************************************************
000740 LINKAGE SECTION.
000750
000760 COPY GRDYMAN.
000770
000780******************************************************************
000790*                                                                *
000800*    PROCEDURE DIVISION                                          *
000810*                                                                *
000820******************************************************************
000830 PROCEDURE DIVISION  USING  GRDYMAN-PARMS.
000840
000850******************************************************************
000860*    MAINLINE ROUTINE                                            *
000870******************************************************************
000880 A00-MAINLINE-ROUTINE.
000890
000900     MOVE ZERO                       TO GRDY-SCORE.
000910     MOVE SPACES                     TO GRDY-RECOMMEND
000920                                         GRDY-REASONS.
000930     MOVE ZERO                       TO GRDY-RETN.
000940
000950     PERFORM C00-SCORE-RECORD  THRU  C99-EXIT.
000960
000970     PERFORM D00-SET-RECOMMENDATION  THRU  D99-EXIT.
000980
000990     GOBACK.
001000
001010******************************************************************
001020*    SCORE THE RECORD - RULES EVALUATED IN SPEC ORDER            *
001030******************************************************************
001040 C00-SCORE-RECORD.
001050
001060     IF  GRDY-DUP-COUNT > 1
001070         ADD  6                      TO GRDY-SCORE
001080         MOVE 'EXACT-DUP'            TO WS-REASON-CODE
001090         PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001100     END-IF.
001110
001120* AGE BANDS ARE MUTUALLY EXCLUSIVE - HIGHEST MATCHING BAND ONLY.
001130     EVALUATE TRUE
001140         WHEN GRDY-AGE-DAYS > 365
001150             ADD  4                  TO GRDY-SCORE
001160             MOVE 'VERY-OLD'         TO WS-REASON-CODE
001170             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001180         WHEN GRDY-AGE-DAYS > 180
001190             ADD  2                  TO GRDY-SCORE
001200             MOVE 'OLD'              TO WS-REASON-CODE
001210             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001220         WHEN GRDY-AGE-DAYS > 90
001230             ADD  1                  TO GRDY-SCORE
001240             MOVE 'STALE-90'         TO WS-REASON-CODE
001250             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001260         WHEN OTHER
001270             CONTINUE
001280     END-EVALUATE.
001290
001300* SIZE BANDS ARE MUTUALLY EXCLUSIVE - HIGHEST MATCHING BAND ONLY.
001310     EVALUATE TRUE
001320         WHEN GRDY-SIZE-BYTES > 209715200
001330             ADD  2                  TO GRDY-SCORE
001340             MOVE 'LARGE'            TO WS-REASON-CODE
001350             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001360         WHEN GRDY-SIZE-BYTES > 52428800
001370             ADD  1                  TO GRDY-SCORE
001380             MOVE 'MED-LARGE'        TO WS-REASON-CODE
001390             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001400         WHEN OTHER
001410             CONTINUE
001420     END-EVALUATE.
001430
001440     EVALUATE TRUE
001450         WHEN GRDY-EXT = '.pdf'  OR  GRDY-EXT = '.jpg'
001460           OR GRDY-EXT = '.jpeg' OR  GRDY-EXT = '.png'
001470           OR GRDY-EXT = '.zip'  OR  GRDY-EXT = '.7z'
001480           OR GRDY-EXT = '.mp4'
001490             ADD  1                  TO GRDY-SCORE
001500             MOVE 'COMMON-DL'        TO WS-REASON-CODE
001510             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001520         WHEN OTHER
001530             CONTINUE
001540     END-EVALUATE.
001550
001560     EVALUATE TRUE
001570         WHEN GRDY-EXT = '.exe'  OR  GRDY-EXT = '.msi'
001580           OR GRDY-EXT = '.bat'  OR  GRDY-EXT = '.ps1'
001590           OR GRDY-EXT = '.py'   OR  GRDY-EXT = '.docx'
001600           OR GRDY-EXT = '.xlsx' OR  GRDY-EXT = '.pptx'
001610             SUBTRACT 4              FROM GRDY-SCORE
001620             MOVE 'PROTECT-TYPE'     TO WS-REASON-CODE
001630             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001640         WHEN OTHER
001650             CONTINUE
001660     END-EVALUATE.
001670 C99-EXIT.
001680     EXIT.
001690
001700******************************************************************
001710*    MAP THE SCORE TO A RECOMMENDATION                           *
001720******************************************************************
001730 D00-SET-RECOMMENDATION.
001740
001750     EVALUATE TRUE
001760         WHEN GRDY-SCORE >= 6
001770             SET GRDY-IS-DELETE      TO TRUE
001780         WHEN GRDY-SCORE >= 3
001790             SET GRDY-IS-ARCHIVE     TO TRUE
001800         WHEN OTHER
001810             SET GRDY-IS-KEEP        TO TRUE
001820     END-EVALUATE.
001830 D99-EXIT.
001840     EXIT.
001850
001860******************************************************************
001870*    APPEND A REASON CODE TO GRDY-REASONS, SEMICOLON SEPARATED   *
001880******************************************************************
001890 P90-APPEND-REASON.
001900
001910     IF  GRDY-REASONS = SPACES
001920         MOVE WS-REASON-CODE         TO GRDY-REASONS
001930     ELSE
001940         MOVE GRDY-REASONS           TO WS-REASON-BUILD
001950         STRING WS-REASON-BUILD   DELIMITED BY SPACE
001960                ';'               DELIMITED BY SIZE
001970                WS-REASON-CODE    DELIMITED BY SPACE
001980                INTO GRDY-REASONS
001990         END-STRING
002000     END-IF.
002010 P95-EXIT.
002020     EXIT.
