000010******************************************************************
000020*                                                                *
000030*    SIMIMAN - PARAMETER BLOCK FOR THE SIMILARITY-HEURISTIC     *
000040*              CLASSIFIER                                       *
000050*                                                                *
000060******************************************************************
000070*  COPIED INTO FSCCLEAN (AS WORKING-STORAGE) AND INTO SIMIMAN   *
000080*  ITSELF (AS LINKAGE SECTION).  NO FIELDS HERE FOR THE OLD     *
000090*  PRIORITY-QUEUE LOOP THAT ONCE WRAPPED THE SCORING - IT NEVER *
000100*  AFFECTED THE DECISION (SEE SIMIMAN REMARKS).                 *
000110*                                                                *
000120*  08/02/1994 SKP  ORIGINAL PARAMETER BLOCK.                     *
000130*  08/14/2006 TWN  WIDENED SIMI-RECOMMEND TO X(17) - SAME FIX    *
000140*                  AS RULEMAN/GRDYMAN, ARCHIVE-CANDIDATE WAS     *
000150*                  GETTING TRUNCATED.  TICKET FS-325.            *
000160******************************************************************
000170 01  SIMIMAN-PARMS.
000180     03  SIMI-IN.
000190         05  SIMI-AGE-DAYS           PIC  9(05)V9(01).
000200         05  SIMI-AGE-ALT  REDEFINES  SIMI-AGE-DAYS.
000210             07  SIMI-AGE-WHOLE       PIC  9(05).
000220             07  SIMI-AGE-TENTHS      PIC  9(01).
000230         05  SIMI-DUP-COUNT          PIC  9(04).
000240         05  SIMI-SIMILARITY         PIC  9(01)V9(02).
000250         05  SIMI-SIMIL-ALT  REDEFINES  SIMI-SIMILARITY  PIC  X(03).
000260         05  SIMI-EXT                PIC  X(08).
000270     03  SIMI-OUT.
000280         05  SIMI-SCORE              PIC S9(03).
000290         05  SIMI-SCORE-ALT  REDEFINES  SIMI-SCORE  PIC S9(03)  BINARY.
000300         05  SIMI-RECOMMEND          PIC  X(17).
000310             88  SIMI-IS-DELETE                VALUE 'DELETE-CANDIDATE'.
000320             88  SIMI-IS-ARCHIVE               VALUE 'ARCHIVE-CANDIDATE'.
000330             88  SIMI-IS-KEEP                  VALUE 'KEEP'.
000340         05  SIMI-REASONS            PIC  X(60).
000350         05  SIMI-RETN               PIC S9(04)  BINARY  VALUE ZERO.
000360     03  FILLER                     PIC  X(03)   VALUE SPACES.
