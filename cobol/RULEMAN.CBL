000010******************************************************************
000020*                                                                *
000030*    IDENTIFICATION DIVISION                                     *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070
000080 PROGRAM-ID.    RULEMAN.
000090 AUTHOR.        R M OSEI.
000100 DATE-WRITTEN.  JANUARY 1986.
000110 DATE-COMPILED.
000120 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000130 SECURITY.      NONE.
000140*REMARKS.       RULE-BASED STORAGE-CLEANUP CLASSIFIER.
000150*               ADDITIVE SCORING OVER DUPLICATE STATUS, STALE
000160*               AGE (CONFIGURABLE THRESHOLD), A FIXED OLDER-THAN
000170*               180-DAY CHECK, PROTECTED EXTENSIONS AND TINY
000180*               FILE SIZE.  SCORE IS MAPPED TO A RECOMMENDATION
000190*               OF KEEP, ARCHIVE-CANDIDATE OR DELETE-CANDIDATE.
000200*               CALLED ONCE PER INVENTORY RECORD BY FSCCLEAN.
000210*
000220*    CALLED MODULES.  NONE.
000230*    FILES USED.      NONE - PARAMETER BLOCK ONLY.  SEE THE
000240*                      RULEMAN COPYBOOK FOR RULEMAN-PARMS.
000250
000260* CHANGE HISTORY ------------------------------------------------
000270* 01/09/1986 RMO ORIGINAL PROGRAM - BASIC DUP/AGE/EXT/SIZE RULES.
000280* 11/30/1989 RMO ADDED CONFIGURABLE STALE THRESHOLD (WAS FIXED
000290*                AT 180 DAYS).  TICKET FS-114.
000300* 06/18/1993 RMO CORRECTED EXTENSION TABLE - .PPTX WAS MISSING.
000310*                TICKET FS-188.
000320* 02/02/1999 SKP Y2K READINESS REVIEW - NO 2-DIGIT YEAR FIELDS
000330*                IN THIS PROGRAM.  NO CHANGE REQUIRED.  FS-240.
000340* 09/14/2004 TWN ADDED A BINARY REDEFINE OF RULE-SCORE SO THE
000350*                DRIVER CAN TEST IT WITHOUT A DISPLAY-USAGE
000360*                CONVERSION ON EVERY RECORD.  TICKET FS-301.
000370* END OF HISTORY --------------------------------------------------
000380
000390******************************************************************
000400*                                                                *
000410*    ENVIRONMENT DIVISION                                        *
000420*                                                                *
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450
000460******************************************************************
000470*    CONFIGURATION SECTION                                       *
000480******************************************************************
000490 CONFIGURATION SECTION.
000500
000510 SOURCE-COMPUTER. IBM-2086-A04-140.
000520 OBJECT-COMPUTER. IBM-2086-A04-140.
000530
000540******************************************************************
000550*                                                                *
000560*    DATA DIVISION                                                *
000570*                                                                *
000580******************************************************************
000590 DATA DIVISION.
000600
000610******************************************************************
000620*    WORKING-STORAGE SECTION                                     *
000630******************************************************************
000640 WORKING-STORAGE SECTION.
000650
000660 01  WS-FIELDS.
000670     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
000680     03  THIS-PGM                  PIC  X(08)   VALUE 'RULEMAN'.
000690     03  WS-REASON-CODE            PIC  X(13)   VALUE SPACES.
000700     03  WS-REASON-BUILD           PIC  X(60)   VALUE SPACES.
000710
000720******************************************************************
000730*    LINKAGE SECTION                                              *
000740******************************************************************
000750 LINKAGE SECTION.
000760
000770 COPY RULEMAN.
000780
000790******************************************************************
000800*                                                                *
000810*    PROCEDURE DIVISION                                          *
000820*                                                                *
000830******************************************************************
000840 PROCEDURE DIVISION  USING  RULEMAN-PARMS.
000850
000860******************************************************************
000870*    MAINLINE ROUTINE                                            *
000880******************************************************************
000890 A00-MAINLINE-ROUTINE.
000900
000910     MOVE ZERO                       TO RULE-SCORE.
000920     MOVE SPACES                     TO RULE-RECOMMEND
000930                                         RULE-REASONS.
000940     MOVE ZERO                       TO RULE-RETN.
000950
000960     PERFORM C00-SCORE-RECORD  THRU  C99-EXIT.
000970
000980     PERFORM D00-SET-RECOMMENDATION  THRU  D99-EXIT.
000990
001000     GOBACK.
001010
001020******************************************************************
001030*    SCORE THE RECORD - RULES EVALUATED IN SPEC ORDER            *
001040******************************************************************
001050 C00-SCORE-RECORD.
001060
001070     IF  RULE-DUP-COUNT > 1
001080         ADD  5                      TO RULE-SCORE
001090         MOVE 'EXACT-DUP'            TO WS-REASON-CODE
001100         PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001110     END-IF.
001120
001130     IF  RULE-AGE-DAYS > RULE-THRESHOLD
001140         ADD  2                      TO RULE-SCORE
001150         MOVE 'OLD-STALE'            TO WS-REASON-CODE
001160         PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001170     END-IF.
001180
001190     IF  RULE-AGE-DAYS > 180
001200         ADD  1                      TO RULE-SCORE
001210         MOVE 'OLDER-180'            TO WS-REASON-CODE
001220         PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001230     END-IF.
001240
001250     EVALUATE TRUE
001260         WHEN RULE-EXT = '.exe'  OR  RULE-EXT = '.msi'
001270           OR RULE-EXT = '.bat'  OR  RULE-EXT = '.ps1'
001280           OR RULE-EXT = '.docx' OR  RULE-EXT = '.xlsx'
001290           OR RULE-EXT = '.pptx' OR  RULE-EXT = '.py'
001300             SUBTRACT 3              FROM RULE-SCORE
001310             MOVE 'RISKY-TYPE'       TO WS-REASON-CODE
001320             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001330         WHEN OTHER
001340             CONTINUE
001350     END-EVALUATE.
001360
001370     IF  RULE-SIZE-BYTES < 32768
001380         SUBTRACT 1                  FROM RULE-SCORE
001390         MOVE 'TINY-FILE'            TO WS-REASON-CODE
001400         PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001410     END-IF.
001420 C99-EXIT.
001430     EXIT.
001440
001450******************************************************************
001460*    MAP THE SCORE TO A RECOMMENDATION                           *
001470******************************************************************
001480 D00-SET-RECOMMENDATION.
001490
001500     EVALUATE TRUE
001510         WHEN RULE-SCORE >= 5
001520             SET RULE-IS-DELETE      TO TRUE
001530         WHEN RULE-SCORE >= 2
001540             SET RULE-IS-ARCHIVE     TO TRUE
001550         WHEN OTHER
001560             SET RULE-IS-KEEP        TO TRUE
001570     END-EVALUATE.
001580 D99-EXIT.
001590     EXIT.
001600
001610******************************************************************
001620*    APPEND A REASON CODE TO RULE-REASONS, SEMICOLON SEPARATED   *
001630******************************************************************
001640 P90-APPEND-REASON.
001650
001660     IF  RULE-REASONS = SPACES
001670         MOVE WS-REASON-CODE         TO RULE-REASONS
001680     ELSE
001690         MOVE RULE-REASONS           TO WS-REASON-BUILD
001700         STRING WS-REASON-BUILD   DELIMITED BY SPACE
001710                ';'               DELIMITED BY SIZE
001720                WS-REASON-CODE    DELIMITED BY SPACE
001730                INTO RULE-REASONS
001740         END-STRING
001750     END-IF.
001760 P95-EXIT.
001770     EXIT.
