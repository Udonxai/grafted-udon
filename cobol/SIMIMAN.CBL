000010******************************************************************
000020*                                                                *
000030*    IDENTIFICATION DIVISION                                     *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070
000080 PROGRAM-ID.    SIMIMAN.
000090 AUTHOR.        S K PATEL.
000100 DATE-WRITTEN.  AUGUST 1994.
000110 DATE-COMPILED.
000120 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000130 SECURITY.      NONE.
000140*REMARKS.       SIMILARITY-HEURISTIC STORAGE-CLEANUP CLASSIFIER.
000150*               ADDITIVE SCORING OVER TIERED AGE BANDS, DUPLICATE
000160*               STATUS, TIERED CONTENT-SIMILARITY BANDS AND
000170*               PROTECTED EXTENSIONS.  SCORE IS MAPPED TO A
000180*               RECOMMENDATION OF KEEP, ARCHIVE-CANDIDATE OR
000190*               DELETE-CANDIDATE.  CALLED ONCE PER INVENTORY
000200*               RECORD BY FSCCLEAN, SAME AS RULEMAN/GRDYMAN.
000210*
000220*               NOTE - AN EARLY DRAFT OF THIS ROUTINE RAN THE
000230*               SCORING THROUGH A PRIORITY-QUEUE SEARCH LOOP.
000240*               EVERY RECORD WENT IN WITH THE SAME PRIORITY SO
000250*               THE LOOP NEVER CHANGED THE PROCESSING ORDER - IT
000260*               WAS DROPPED AS DEAD WEIGHT.  NOT CARRIED FORWARD.
000270*
000280*    CALLED MODULES.  NONE.
000290*    FILES USED.      NONE - PARAMETER BLOCK ONLY.  SEE THE
000300*                      SIMIMAN COPYBOOK FOR SIMIMAN-PARMS.
000310
000320* CHANGE HISTORY ------------------------------------------------
000330* 08/02/1994 SKP ORIGINAL PROGRAM.
000340* 02/02/1999 SKP Y2K READINESS REVIEW - NO 2-DIGIT YEAR FIELDS
000350*                IN THIS PROGRAM.  NO CHANGE REQUIRED.  FS-240.
000360* 11/11/2002 TWN CLARIFIED IN REMARKS WHY THE EARLY DRAFT'S
000370*                PRIORITY-QUEUE LOOP WAS DROPPED - KEPT GETTING
000380*                ASKED WHY IT WAS MISSING.  TICKET FS-266.
000390* END OF HISTORY --------------------------------------------------
000400
000410******************************************************************
000420*                                                                *
000430*    ENVIRONMENT DIVISION                                        *
000440*                                                                *
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470
000480******************************************************************
000490*    CONFIGURATION SECTION                                       *
000500******************************************************************
000510 CONFIGURATION SECTION.
000520
000530 SOURCE-COMPUTER. IBM-2086-A04-140.
000540 OBJECT-COMPUTER. IBM-2086-A04-140.
000550
000560******************************************************************
000570*                                                                *
000580*    DATA DIVISION                                                *
000590*                                                                *
000600******************************************************************
000610 DATA DIVISION.
000620
000630******************************************************************
000640*    WORKING-STORAGE SECTION                                     *
000650******************************************************************
000660 WORKING-STORAGE SECTION.
000670
000680 01  WS-FIELDS.
000690     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
000700     03  THIS-PGM                  PIC  X(08)   VALUE 'SIMIMAN'.
000710     03  WS-REASON-CODE            PIC  X(13)   VALUE SPACES.
000720     03  WS-REASON-BUILD           PIC  X(60)   VALUE SPACES.
000730
000740******************************************************************
000750*    LINKAGE SECTION                                              *
000760******************************************************************
000770 LINKAGE SECTION.
000780
000790 COPY SIMIMAN.
000800
000810******************************************************************
000820*                                                                *
000830*    PROCEDURE DIVISION                                          *
000840*                                                                *
000850******************************************************************
000860 PROCEDURE DIVISION  USING  SIMIMAN-PARMS.
000870
000880******************************************************************
000890*    MAINLINE ROUTINE                                            *
000900******************************************************************
000910 A00-MAINLINE-ROUTINE.
000920
000930     MOVE ZERO                       TO SIMI-SCORE.
000940     MOVE SPACES                     TO SIMI-RECOMMEND
000950                                         SIMI-REASONS.
000960     MOVE ZERO                       TO SIMI-RETN.
000970
000980     PERFORM C00-SCORE-RECORD  THRU  C99-EXIT.
000990
001000     PERFORM D00-SET-RECOMMENDATION  THRU  D99-EXIT.
001010
001020     GOBACK.
001030
001040******************************************************************
001050*    SCORE THE RECORD - RULES EVALUATED IN SPEC ORDER            *
001060******************************************************************
001070 C00-SCORE-RECORD.
001080
001090* AGE BANDS ARE MUTUALLY EXCLUSIVE - HIGHEST MATCHING BAND ONLY.
001100     EVALUATE TRUE
001110         WHEN SIMI-AGE-DAYS > 180
001120             ADD  5                  TO SIMI-SCORE
001130             MOVE 'AGE-180'          TO WS-REASON-CODE
001140             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001150         WHEN SIMI-AGE-DAYS > 90
001160             ADD  3                  TO SIMI-SCORE
001170             MOVE 'AGE-90'           TO WS-REASON-CODE
001180             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001190         WHEN SIMI-AGE-DAYS > 30
001200             ADD  1                  TO SIMI-SCORE
001210             MOVE 'AGE-30'           TO WS-REASON-CODE
001220             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001230         WHEN OTHER
001240             CONTINUE
001250     END-EVALUATE.
001260
001270     IF  SIMI-DUP-COUNT > 1
001280         ADD  6                      TO SIMI-SCORE
001290         MOVE 'EXACT-DUP'            TO WS-REASON-CODE
001300         PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001310     END-IF.
001320
001330* SIMILARITY BANDS ARE MUTUALLY EXCLUSIVE - HIGHEST BAND ONLY.
001340     EVALUATE TRUE
001350         WHEN SIMI-SIMILARITY > 0.90
001360             ADD  4                  TO SIMI-SCORE
001370             MOVE 'SIM-HIGH'         TO WS-REASON-CODE
001380             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001390         WHEN SIMI-SIMILARITY > 0.75
001400             ADD  2                  TO SIMI-SCORE
001410             MOVE 'SIM-MED'          TO WS-REASON-CODE
001420             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001430         WHEN OTHER
001440             CONTINUE
001450     END-EVALUATE.
001460
001470     EVALUATE TRUE
001480         WHEN SIMI-EXT = '.docx'  OR  SIMI-EXT = '.xlsx'
001490           OR SIMI-EXT = '.py'    OR  SIMI-EXT = '.c'
001500           OR SIMI-EXT = '.cpp'
001510             SUBTRACT 5              FROM SIMI-SCORE
001520             MOVE 'RISKY-TYPE'       TO WS-REASON-CODE
001530             PERFORM P90-APPEND-REASON  THRU  P95-EXIT
001540         WHEN OTHER
001550             CONTINUE
001560     END-EVALUATE.
001570 C99-EXIT.
001580     EXIT.
001590
001600******************************************************************
001610*    MAP THE SCORE TO A RECOMMENDATION                           *
001620******************************************************************
001630 D00-SET-RECOMMENDATION.
001640
001650     EVALUATE TRUE
001660         WHEN SIMI-SCORE >= 6
001670             SET SIMI-IS-DELETE      TO TRUE
001680         WHEN SIMI-SCORE >= 3
001690             SET SIMI-IS-ARCHIVE     TO TRUE
001700         WHEN OTHER
001710             SET SIMI-IS-KEEP        TO TRUE
001720     END-EVALUATE.
001730 D99-EXIT.
001740     EXIT.
001750
001760******************************************************************
001770*    APPEND A REASON CODE TO SIMI-REASONS, SEMICOLON SEPARATED   *
001780******************************************************************
001790 P90-APPEND-REASON.
001800
001810     IF  SIMI-REASONS = SPACES
001820         MOVE WS-REASON-CODE         TO SIMI-REASONS
001830     ELSE
001840         MOVE SIMI-REASONS           TO WS-REASON-BUILD
001850         STRING WS-REASON-BUILD   DELIMITED BY SPACE
001860                ';'               DELIMITED BY SIZE
001870                WS-REASON-CODE    DELIMITED BY SPACE
001880                INTO SIMI-REASONS
001890         END-STRING
001900     END-IF.
001910 P95-EXIT.
001920     EXIT.
