000010******************************************************************
000020*                                                                *
000030*    IDENTIFICATION DIVISION                                     *
000040*                                                                *
000050******************************************************************
000060 IDENTIFICATION DIVISION.
000070
000080 PROGRAM-ID.    FSCCLEAN.
000090 AUTHOR.        R M OSEI.
000100 DATE-WRITTEN.  JANUARY 1986.
000110 DATE-COMPILED.
000120 INSTALLATION.  WINSUPPLY GROUP SERVICES.
000130 SECURITY.      BATCH.
000140*REMARKS.       FILE STORAGE CLEANUP CLASSIFICATION BATCH DRIVER.
000150*               READS THE FILE INVENTORY (FILEINV) SEQUENTIALLY,
000160*               RUNNING EACH RECORD THROUGH THREE INDEPENDENT
000170*               CLASSIFIERS - RULEMAN (RULE-BASED), GRDYMAN
000180*               (GREEDY-HEURISTIC) AND SIMIMAN (SIMILARITY-
000190*               HEURISTIC) - AND WRITES ONE DETAIL REPORT PER
000200*               CLASSIFIER PLUS A COMPARISON REPORT SHOWING
000210*               WHERE THE THREE AGREE OR DISAGREE.  THIS JOB
000220*               NEVER DELETES OR MODIFIES A FILE - IT IS ADVICE
000230*               ONLY FOR THE MANUAL STORAGE CLEANUP PROJECT.
000240*
000250*    CALLED MODULES.   RULEMAN, GRDYMAN, SIMIMAN.
000260*    FILES USED.
000270*                      PARMCARD.  RUN PARAMETER CARD (OPTIONAL).
000280*                      FILEINV.   FILE INVENTORY (INPUT).
000290*                      RPTRULE.   UNIT R DETAIL REPORT (OUTPUT).
000300*                      RPTGRDY.   UNIT G DETAIL REPORT (OUTPUT).
000310*                      RPTSIMI.   UNIT S DETAIL REPORT (OUTPUT).
000320*                      RPTCOMP.   COMPARISON REPORT (OUTPUT).
000330*
000340*    ERROR MESSAGES USED.
000350*                      FS001 - BAD FILE STATUS ON OPEN/READ/
000360*                              WRITE/CLOSE, JOB ABENDS WITH
000370*                              RTC-CODE 16.
000380
000390* CHANGE HISTORY ------------------------------------------------
000400* 01/09/1986 RMO ORIGINAL PROGRAM - RULE-BASED REPORT ONLY, NO
000410*                COMPARISON REPORT (GRDYMAN DID NOT EXIST YET).
000420* 03/14/1991 JLT ADDED GRDYMAN AND THE SIDE-BY-SIDE COMPARISON
000430*                REPORT.  TICKET FS-150.
000440* 08/02/1994 SKP ADDED SIMIMAN AND EXTENDED THE COMPARISON NOTE
000450*                TO COVER ALL THREE CLASSIFIERS.  TICKET FS-205.
000460* 02/02/1999 SKP Y2K READINESS REVIEW - NO 2-DIGIT YEAR FIELDS
000470*                IN THIS PROGRAM.  NO CHANGE REQUIRED.  FS-240.
000480* 09/14/2004 TWN STALE-AGE THRESHOLD WAS HARD CODED AT 180 -
000490*                NOW READ FROM PARMCARD, DEFAULTS TO 180 WHEN
000500*                THE CARD IS MISSING OR BLANK.  TICKET FS-296.
000510* 05/19/2006 TWN CONFIRMED WITH OPERATIONS THAT THIS JOB NEVER
000520*                OPENS ANY FILE FOR OUTPUT OTHER THAN THE FOUR
000530*                REPORTS - NO FILE IS EVER DELETED BY THIS JOB.
000540*                ADDED THE FIXED TRAILER MESSAGE TO SAY SO.
000550*                TICKET FS-319.
000560* 08/14/2006 TWN WIDENED THE RECOMMENDATION HEADER FILLERS TO
000570*                X(17) TO MATCH RULEMAN/GRDYMAN/SIMIMAN AFTER
000580*                ARCHIVE-CANDIDATE WAS FOUND TRUNCATED ON ALL
000590*                FOUR REPORTS.  TICKET FS-326.
000600* 08/21/2006 TWN B10-INITIALIZATION FELL THROUGH TO THE NEXT
000610*                FILE OPEN AFTER AN ABEND INSTEAD OF SKIPPING
000620*                STRAIGHT TO B15-EXIT - CHANGED THE BAD-STATUS
000630*                CHECKS TO GO TO B15-EXIT LIKE THE REST OF OUR
000640*                BATCH DRIVERS DO.  TICKET FS-327.
000650* 09/20/2006 TWN ADDED A CONSOLE-ECHO SWITCH SO OPERATIONS CAN
000660*                SUPPRESS THE TRAILER ECHO TO THE CONSOLE ON
000670*                UNATTENDED OVERNIGHT RUNS - RPTCOMP STILL GETS
000680*                THE FULL TRAILER EITHER WAY.  TICKET FS-322.
000690* 10/03/2006 TWN THE R/G/S KEEP/ARCH/DEL TRAILER LINES WERE BUILT
000700*                BY RE-STRINGING THE PARTIAL LINE DELIMITED BY
000710*                SPACE - SINCE THE LABEL TEXT HAS EMBEDDED SPACES
000720*                THIS CUT THE LINE OFF AFTER THE FIRST WORD.
000730*                REBUILT EACH LINE AS ONE STRING STATEMENT, ALL
000740*                OPERANDS DELIMITED BY SIZE, SAME AS THE RECORDS-
000750*                PROCESSED AND DISAGREEMENTS LINES ALREADY DID IT
000760*                RIGHT.  TICKET FS-328.
000770* END OF HISTORY --------------------------------------------------
000780
000790******************************************************************
000800*                                                                *
000810*    ENVIRONMENT DIVISION                                        *
000820*                                                                *
000830******************************************************************
000840 ENVIRONMENT DIVISION.
000850
000860******************************************************************
000870*    CONFIGURATION SECTION                                       *
000880******************************************************************
000890 CONFIGURATION SECTION.
000900
000910 SOURCE-COMPUTER. IBM-2086-A04-140.
000920 OBJECT-COMPUTER. IBM-2086-A04-140.
000930
000940 SPECIAL-NAMES.
000950     UPSI-7 ON STATUS IS QUIET-RUN.
000960
000970******************************************************************
000980*    INPUT-OUTPUT SECTION                                        *
000990******************************************************************
001000 INPUT-OUTPUT SECTION.
001010
001020 FILE-CONTROL.
001030
001040     SELECT PARMCARD
001050         ASSIGN TO PARMCARD
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS PARM-STATUS.
001080
001090     SELECT FILEINV
001100         ASSIGN TO FILEINV
001110         ORGANIZATION IS SEQUENTIAL
001120         FILE STATUS IS INV-STATUS.
001130
001140     SELECT RPTRULE
001150         ASSIGN TO RPTRULE
001160         ORGANIZATION IS LINE SEQUENTIAL
001170         FILE STATUS IS RULE-FILE-STATUS.
001180
001190     SELECT RPTGRDY
001200         ASSIGN TO RPTGRDY
001210         ORGANIZATION IS LINE SEQUENTIAL
001220         FILE STATUS IS GRDY-FILE-STATUS.
001230
001240     SELECT RPTSIMI
001250         ASSIGN TO RPTSIMI
001260         ORGANIZATION IS LINE SEQUENTIAL
001270         FILE STATUS IS SIMI-FILE-STATUS.
001280
001290     SELECT RPTCOMP
001300         ASSIGN TO RPTCOMP
001310         ORGANIZATION IS LINE SEQUENTIAL
001320         FILE STATUS IS COMP-FILE-STATUS.
001330
001340******************************************************************
001350*                                                                *
001360*    DATA DIVISION                                                *
001370*                                                                *
001380******************************************************************
001390 DATA DIVISION.
001400
001410******************************************************************
001420*    FILE SECTION                                                *
001430******************************************************************
001440 FILE SECTION.
001450
001460 FD  PARMCARD.
001470 01  PARM-CARD-REC                  PIC  X(80).
001480
001490 FD  FILEINV
001500     RECORD CONTAINS 120 CHARACTERS.
001510 COPY FSCINVR.
001520
001530 FD  RPTRULE.
001540 COPY FSCDETR.
001550
001560 FD  RPTGRDY.
001570 COPY FSCDETG.
001580
001590 FD  RPTSIMI.
001600 COPY FSCDETS.
001610
001620 FD  RPTCOMP.
001630 COPY FSCCOMPR.
001640
001650******************************************************************
001660*    WORKING-STORAGE SECTION                                     *
001670******************************************************************
001680 WORKING-STORAGE SECTION.
001690
001700 01  WS-FIELDS.
001710     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
001720     03  THIS-PGM                  PIC  X(08)   VALUE 'FSCCLEAN'.
001730     03  RTC-CODE                  PIC S9(04)   BINARY  VALUE ZERO.
001740
001750 01  WS-SWITCHES.
001760     03  INV-EOF-SWITCH            PIC  X(01)   VALUE 'N'.
001770         88  INV-AT-EOF                         VALUE 'Y'.
001780         88  INV-NOT-AT-EOF                     VALUE 'N'.
001790
001800 01  WS-FILE-STATUSES.
001810     03  PARM-STATUS               PIC  X(02)   VALUE SPACES.
001820         88  PARM-OK                            VALUE '00'.
001830         88  PARM-NOTFOUND                      VALUE '35'.
001840     03  INV-STATUS                PIC  X(02)   VALUE SPACES.
001850         88  INV-OK                             VALUE '00'.
001860         88  INV-EOFCODE                        VALUE '10'.
001870     03  RULE-FILE-STATUS          PIC  X(02)   VALUE SPACES.
001880         88  RULE-FILE-OK                       VALUE '00'.
001890     03  GRDY-FILE-STATUS          PIC  X(02)   VALUE SPACES.
001900         88  GRDY-FILE-OK                       VALUE '00'.
001910     03  SIMI-FILE-STATUS          PIC  X(02)   VALUE SPACES.
001920         88  SIMI-FILE-OK                       VALUE '00'.
001930     03  COMP-FILE-STATUS          PIC  X(02)   VALUE SPACES.
001940         88  COMP-FILE-OK                       VALUE '00'.
001950     03  WS-BAD-FILE-NAME          PIC  X(08)   VALUE SPACES.
001960     03  WS-BAD-FILE-STAT          PIC  X(02)   VALUE SPACES.
001970
001980* RUN PARAMETER - STALE-AGE THRESHOLD FOR RULEMAN, DEFAULT 180.
001990 01  WS-PARM-FIELDS.
002000     03  WS-THRESHOLD              PIC  9(03)   VALUE 180.
002010     03  WS-THRESHOLD-ALT  REDEFINES  WS-THRESHOLD  PIC  X(03).
002020
002030* CONTROL TOTALS - ALL COUNTERS AND ACCUMULATORS ARE BINARY.
002040 01  WS-CONTROL-TOTALS.
002050     03  WS-RECORDS-READ           PIC S9(07)   BINARY  VALUE ZERO.
002060     03  WS-RULE-KEEP-COUNT        PIC S9(07)   BINARY  VALUE ZERO.
002070     03  WS-RULE-ARCH-COUNT        PIC S9(07)   BINARY  VALUE ZERO.
002080     03  WS-RULE-DEL-COUNT         PIC S9(07)   BINARY  VALUE ZERO.
002090     03  WS-GRDY-KEEP-COUNT        PIC S9(07)   BINARY  VALUE ZERO.
002100     03  WS-GRDY-ARCH-COUNT        PIC S9(07)   BINARY  VALUE ZERO.
002110     03  WS-GRDY-DEL-COUNT         PIC S9(07)   BINARY  VALUE ZERO.
002120     03  WS-SIMI-KEEP-COUNT        PIC S9(07)   BINARY  VALUE ZERO.
002130     03  WS-SIMI-ARCH-COUNT        PIC S9(07)   BINARY  VALUE ZERO.
002140     03  WS-SIMI-DEL-COUNT         PIC S9(07)   BINARY  VALUE ZERO.
002150     03  WS-DISAGREE-COUNT         PIC S9(07)   BINARY  VALUE ZERO.
002160
002170 01  WS-EDIT-FIELDS.
002180     03  WS-EDIT-COUNT             PIC  ZZZZ9.
002190     03  WS-EDIT-KEEP              PIC  ZZZZ9.
002200     03  WS-EDIT-ARCH              PIC  ZZZZ9.
002210     03  WS-EDIT-DEL               PIC  ZZZZ9.
002220     03  FILLER                    PIC  X(04)   VALUE SPACES.
002230
002240 01  WS-TRAILER-LINES.
002250     03  WS-TRAILER-1              PIC  X(56)   VALUE SPACES.
002260     03  WS-TRAILER-2              PIC  X(56)   VALUE SPACES.
002270     03  WS-TRAILER-3              PIC  X(56)   VALUE SPACES.
002280     03  WS-TRAILER-4              PIC  X(56)   VALUE SPACES.
002290     03  WS-TRAILER-5              PIC  X(56)   VALUE SPACES.
002300     03  WS-TRAILER-6              PIC  X(56)   VALUE
002310         'NO FILES WERE MODIFIED OR DELETED'.
002320
002330* HEADER LINES FOR EACH REPORT - MOVED TO THE DETAIL RECORD AND
002340* WRITTEN BEFORE THE FIRST DETAIL LINE.
002350 01  WS-DETAIL-HDR.
002360     03  FILLER                    PIC  X(08)   VALUE 'FILE ID'.
002370     03  FILLER                    PIC  X(01)   VALUE SPACE.
002380     03  FILLER                    PIC  X(60)   VALUE 'PATH'.
002390     03  FILLER                    PIC  X(01)   VALUE SPACE.
002400     03  FILLER                    PIC  X(12)   VALUE 'SIZE'.
002410     03  FILLER                    PIC  X(01)   VALUE SPACE.
002420     03  FILLER                    PIC  X(07)   VALUE 'AGE'.
002430     03  FILLER                    PIC  X(01)   VALUE SPACE.
002440     03  FILLER                    PIC  X(17)   VALUE 'RECOMMENDATION'.
002450     03  FILLER                    PIC  X(01)   VALUE SPACE.
002460     03  FILLER                    PIC  X(04)   VALUE 'SCOR'.
002470     03  FILLER                    PIC  X(01)   VALUE SPACE.
002480     03  FILLER                    PIC  X(60)   VALUE 'REASONS'.
002490     03  FILLER                    PIC  X(02)   VALUE SPACES.
002500
002510 01  WS-COMPARE-HDR.
002520     03  FILLER                    PIC  X(08)   VALUE 'FILE ID'.
002530     03  FILLER                    PIC  X(01)   VALUE SPACE.
002540     03  FILLER                    PIC  X(17)   VALUE 'RULE REC'.
002550     03  FILLER                    PIC  X(01)   VALUE SPACE.
002560     03  FILLER                    PIC  X(17)   VALUE 'SEARCH REC'.
002570     03  FILLER                    PIC  X(01)   VALUE SPACE.
002580     03  FILLER                    PIC  X(17)   VALUE 'SIMIL REC'.
002590     03  FILLER                    PIC  X(01)   VALUE SPACE.
002600     03  FILLER                    PIC  X(12)   VALUE 'NOTE'.
002610     03  FILLER                    PIC  X(03)   VALUE SPACES.
002620
002630* THE THREE CLASSIFIER PARAMETER BLOCKS - SAME COPY BOOKS THE
002640* SUBPROGRAMS USE IN THEIR OWN LINKAGE SECTION.
002650 COPY RULEMAN.
002660
002670 COPY GRDYMAN.
002680
002690 COPY SIMIMAN.
002700
002710******************************************************************
002720*                                                                *
002730*    PROCEDURE DIVISION                                          *
002740*                                                                *
002750******************************************************************
002760 PROCEDURE DIVISION.
002770
002780******************************************************************
002790*    MAINLINE ROUTINE                                            *
002800******************************************************************
002810 A00-MAINLINE-ROUTINE.
002820
002830     PERFORM B10-INITIALIZATION  THRU  B15-EXIT.
002840
002850     PERFORM C00-PROCESS-INVENTORY  THRU  C99-EXIT-PROCESS
002860       UNTIL INV-AT-EOF
002870          OR RTC-CODE NOT = ZERO.
002880
002890     PERFORM B20-TERMINATION  THRU  B25-EXIT.
002900
002910     GOBACK.
002920
002930******************************************************************
002940*    PROGRAM INITIALIZATION ROUTINE                              *
002950******************************************************************
002960 B10-INITIALIZATION.
002970
002980     COPY BATCHINI.
002990
003000     PERFORM B11-READ-PARM-CARD  THRU  B11-EXIT.
003010
003020     OPEN INPUT FILEINV.
003030     MOVE 'FILEINV'                  TO WS-BAD-FILE-NAME.
003040     MOVE INV-STATUS                 TO WS-BAD-FILE-STAT.
003050     IF  NOT INV-OK
003060         PERFORM B90-ABEND-BAD-STATUS  THRU  B95-EXIT
003070         GO TO B15-EXIT
003080     END-IF.
003090
003100     OPEN OUTPUT RPTRULE.
003110     MOVE 'RPTRULE'                  TO WS-BAD-FILE-NAME.
003120     MOVE RULE-FILE-STATUS           TO WS-BAD-FILE-STAT.
003130     IF  NOT RULE-FILE-OK
003140         PERFORM B90-ABEND-BAD-STATUS  THRU  B95-EXIT
003150         GO TO B15-EXIT
003160     END-IF.
003170
003180     OPEN OUTPUT RPTGRDY.
003190     MOVE 'RPTGRDY'                  TO WS-BAD-FILE-NAME.
003200     MOVE GRDY-FILE-STATUS           TO WS-BAD-FILE-STAT.
003210     IF  NOT GRDY-FILE-OK
003220         PERFORM B90-ABEND-BAD-STATUS  THRU  B95-EXIT
003230         GO TO B15-EXIT
003240     END-IF.
003250
003260     OPEN OUTPUT RPTSIMI.
003270     MOVE 'RPTSIMI'                  TO WS-BAD-FILE-NAME.
003280     MOVE SIMI-FILE-STATUS           TO WS-BAD-FILE-STAT.
003290     IF  NOT SIMI-FILE-OK
003300         PERFORM B90-ABEND-BAD-STATUS  THRU  B95-EXIT
003310         GO TO B15-EXIT
003320     END-IF.
003330
003340     OPEN OUTPUT RPTCOMP.
003350     MOVE 'RPTCOMP'                  TO WS-BAD-FILE-NAME.
003360     MOVE COMP-FILE-STATUS           TO WS-BAD-FILE-STAT.
003370     IF  NOT COMP-FILE-OK
003380         PERFORM B90-ABEND-BAD-STATUS  THRU  B95-EXIT
003390         GO TO B15-EXIT
003400     END-IF.
003410
003420     WRITE RULD-DETAIL-LINE   FROM WS-DETAIL-HDR.
003430     WRITE GRDD-DETAIL-LINE   FROM WS-DETAIL-HDR.
003440     WRITE SIMD-DETAIL-LINE   FROM WS-DETAIL-HDR.
003450     WRITE RCMP-COMPARE-LINE  FROM WS-COMPARE-HDR.
003460
003470     MOVE WS-THRESHOLD               TO RULE-THRESHOLD.
003480     PERFORM C01-READ-NEXT-RECORD  THRU  C01-EXIT.
003490 B15-EXIT.
003500     EXIT.
003510
003520******************************************************************
003530*    READ THE RUN PARAMETER CARD - STALE-AGE THRESHOLD FOR       *
003540*    RULEMAN.  DEFAULTS TO 180 WHEN THE CARD IS MISSING, EMPTY   *
003550*    OR NOT NUMERIC.                                             *
003560******************************************************************
003570 B11-READ-PARM-CARD.
003580
003590     MOVE 180                        TO WS-THRESHOLD.
003600
003610     OPEN INPUT PARMCARD.
003620     IF  PARM-OK
003630         READ PARMCARD
003640             AT END
003650                 CONTINUE
003660             NOT AT END
003670                 IF  PARM-CARD-REC(1:3) IS NUMERIC
003680                     MOVE PARM-CARD-REC(1:3)  TO WS-THRESHOLD
003690                 END-IF
003700         END-READ
003710         CLOSE PARMCARD
003720     END-IF.
003730 B11-EXIT.
003740     EXIT.
003750
003760******************************************************************
003770*    PROGRAM TERMINATION ROUTINE                                 *
003780******************************************************************
003790 B20-TERMINATION.
003800
003810     PERFORM G00-WRITE-TRAILER-BLOCK  THRU  G05-EXIT.
003820
003830     CLOSE FILEINV
003840           RPTRULE
003850           RPTGRDY
003860           RPTSIMI
003870           RPTCOMP.
003880
003890     COPY BATCHRTN.
003900 B25-EXIT.
003910     EXIT.
003920
003930******************************************************************
003940*    ABEND ON A BAD FILE STATUS - ERROR FS001                    *
003950******************************************************************
003960 B90-ABEND-BAD-STATUS.
003970
003980     DISPLAY 'FS001 - ' WS-BAD-FILE-NAME
003990             ' FILE STATUS = ' WS-BAD-FILE-STAT.
004000     MOVE 16                         TO RTC-CODE.
004010 B95-EXIT.
004020     EXIT.
004030
004040******************************************************************
004050*    READ THE NEXT INVENTORY RECORD                              *
004060******************************************************************
004070 C01-READ-NEXT-RECORD.
004080
004090     READ FILEINV
004100         AT END
004110             SET INV-AT-EOF          TO TRUE
004120         NOT AT END
004130             CONTINUE
004140     END-READ.
004150     IF  NOT INV-OK  AND  NOT INV-EOFCODE
004160         MOVE 'FILEINV'              TO WS-BAD-FILE-NAME
004170         MOVE INV-STATUS             TO WS-BAD-FILE-STAT
004180         PERFORM B90-ABEND-BAD-STATUS  THRU  B95-EXIT
004190     END-IF.
004200 C01-EXIT.
004210     EXIT.
004220
004230******************************************************************
004240*    PROGRAM PROCESSING ROUTINES - ONE INVENTORY RECORD          *
004250******************************************************************
004260 C00-PROCESS-INVENTORY.
004270
004280     ADD  1                          TO WS-RECORDS-READ.
004290
004300     PERFORM D00-RUN-RULE-CLASSIFIER      THRU  D99-EXIT.
004310     PERFORM E00-RUN-GREEDY-CLASSIFIER    THRU  E99-EXIT.
004320     PERFORM F00-RUN-SIMILARITY-CLASSIFIER THRU F99-EXIT.
004330     PERFORM G10-BUILD-COMPARISON-LINE    THRU  G19-EXIT.
004340     PERFORM H00-ACCUMULATE-TOTALS        THRU  H99-EXIT.
004350
004360     PERFORM C01-READ-NEXT-RECORD  THRU  C01-EXIT.
004370 C99-EXIT-PROCESS.
004380     EXIT.
004390
004400******************************************************************
004410*    RUN THE RULE-BASED CLASSIFIER AND WRITE RPTRULE             *
004420******************************************************************
004430 D00-RUN-RULE-CLASSIFIER.
004440
004450     MOVE FI-DUP-COUNT               TO RULE-DUP-COUNT.
004460     MOVE FI-AGE-DAYS                TO RULE-AGE-DAYS.
004470     MOVE FI-EXT                     TO RULE-EXT.
004480     MOVE FI-SIZE-BYTES              TO RULE-SIZE-BYTES.
004490
004500     CALL 'RULEMAN'  USING  RULEMAN-PARMS.
004510
004520     MOVE FI-FILE-ID                 TO RULD-FILE-ID.
004530     MOVE FI-PATH                    TO RULD-PATH.
004540     MOVE FI-SIZE-BYTES               TO RULD-SIZE-BYTES.
004550     MOVE FI-AGE-DAYS                 TO RULD-AGE-DAYS.
004560     MOVE RULE-RECOMMEND              TO RULD-RECOMMEND.
004570     MOVE RULE-SCORE                  TO RULD-SCORE.
004580     MOVE RULE-REASONS                TO RULD-REASONS.
004590
004600     WRITE RULD-DETAIL-LINE.
004610 D99-EXIT.
004620     EXIT.
004630
004640******************************************************************
004650*    RUN THE GREEDY-HEURISTIC CLASSIFIER AND WRITE RPTGRDY       *
004660******************************************************************
004670 E00-RUN-GREEDY-CLASSIFIER.
004680
004690     MOVE FI-DUP-COUNT               TO GRDY-DUP-COUNT.
004700     MOVE FI-AGE-DAYS                TO GRDY-AGE-DAYS.
004710     MOVE FI-EXT                     TO GRDY-EXT.
004720     MOVE FI-SIZE-BYTES              TO GRDY-SIZE-BYTES.
004730
004740     CALL 'GRDYMAN'  USING  GRDYMAN-PARMS.
004750
004760     MOVE FI-FILE-ID                 TO GRDD-FILE-ID.
004770     MOVE FI-PATH                    TO GRDD-PATH.
004780     MOVE FI-SIZE-BYTES               TO GRDD-SIZE-BYTES.
004790     MOVE FI-AGE-DAYS                 TO GRDD-AGE-DAYS.
004800     MOVE GRDY-RECOMMEND              TO GRDD-RECOMMEND.
004810     MOVE GRDY-SCORE                  TO GRDD-SCORE.
004820     MOVE GRDY-REASONS                TO GRDD-REASONS.
004830
004840     WRITE GRDD-DETAIL-LINE.
004850 E99-EXIT.
004860     EXIT.
004870
004880******************************************************************
004890*    RUN THE SIMILARITY-HEURISTIC CLASSIFIER, WRITE RPTSIMI      *
004900******************************************************************
004910 F00-RUN-SIMILARITY-CLASSIFIER.
004920
004930     MOVE FI-AGE-DAYS                TO SIMI-AGE-DAYS.
004940     MOVE FI-DUP-COUNT               TO SIMI-DUP-COUNT.
004950     MOVE FI-SIMILARITY              TO SIMI-SIMILARITY.
004960     MOVE FI-EXT                     TO SIMI-EXT.
004970
004980     CALL 'SIMIMAN'  USING  SIMIMAN-PARMS.
004990
005000     MOVE FI-FILE-ID                 TO SIMD-FILE-ID.
005010     MOVE FI-PATH                    TO SIMD-PATH.
005020     MOVE FI-SIZE-BYTES               TO SIMD-SIZE-BYTES.
005030     MOVE FI-AGE-DAYS                 TO SIMD-AGE-DAYS.
005040     MOVE SIMI-RECOMMEND              TO SIMD-RECOMMEND.
005050     MOVE SIMI-SCORE                  TO SIMD-SCORE.
005060     MOVE SIMI-REASONS                TO SIMD-REASONS.
005070
005080     WRITE SIMD-DETAIL-LINE.
005090 F99-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130*    BUILD AND WRITE THE COMPARISON LINE FOR THIS RECORD         *
005140******************************************************************
005150 G10-BUILD-COMPARISON-LINE.
005160
005170     MOVE FI-FILE-ID                 TO RCMP-FILE-ID.
005180     MOVE RULE-RECOMMEND              TO RCMP-RULE-REC.
005190     MOVE GRDY-RECOMMEND              TO RCMP-GRDY-REC.
005200     MOVE SIMI-RECOMMEND              TO RCMP-SIMI-REC.
005210
005220     IF  RULE-RECOMMEND = GRDY-RECOMMEND
005230     AND GRDY-RECOMMEND = SIMI-RECOMMEND
005240         IF  RULE-IS-KEEP
005250             MOVE SPACES              TO RCMP-NOTE
005260         ELSE
005270             MOVE 'AGREE-ACTION'      TO RCMP-NOTE
005280         END-IF
005290     ELSE
005300         MOVE 'DISAGREE'              TO RCMP-NOTE
005310         ADD  1                       TO WS-DISAGREE-COUNT
005320     END-IF.
005330
005340     WRITE RCMP-COMPARE-LINE.
005350 G19-EXIT.
005360     EXIT.
005370
005380******************************************************************
005390*    ACCUMULATE THE PER-CLASSIFIER DISPOSITION CONTROL TOTALS    *
005400******************************************************************
005410 H00-ACCUMULATE-TOTALS.
005420
005430     EVALUATE TRUE
005440         WHEN RULE-IS-DELETE
005450             ADD  1                   TO WS-RULE-DEL-COUNT
005460         WHEN RULE-IS-ARCHIVE
005470             ADD  1                   TO WS-RULE-ARCH-COUNT
005480         WHEN OTHER
005490             ADD  1                   TO WS-RULE-KEEP-COUNT
005500     END-EVALUATE.
005510
005520     EVALUATE TRUE
005530         WHEN GRDY-IS-DELETE
005540             ADD  1                   TO WS-GRDY-DEL-COUNT
005550         WHEN GRDY-IS-ARCHIVE
005560             ADD  1                   TO WS-GRDY-ARCH-COUNT
005570         WHEN OTHER
005580             ADD  1                   TO WS-GRDY-KEEP-COUNT
005590     END-EVALUATE.
005600
005610     EVALUATE TRUE
005620         WHEN SIMI-IS-DELETE
005630             ADD  1                   TO WS-SIMI-DEL-COUNT
005640         WHEN SIMI-IS-ARCHIVE
005650             ADD  1                   TO WS-SIMI-ARCH-COUNT
005660         WHEN OTHER
005670             ADD  1                   TO WS-SIMI-KEEP-COUNT
005680     END-EVALUATE.
005690 H99-EXIT.
005700     EXIT.
005710
005720******************************************************************
005730*    WRITE THE RUN SUMMARY TRAILER TO RPTCOMP AND THE OPERATOR   *
005740*    LOG.  THE FIXED "NOTHING WAS CHANGED" MESSAGE GOES ON BOTH. *
005750******************************************************************
005760 G00-WRITE-TRAILER-BLOCK.
005770
005780     MOVE WS-RECORDS-READ             TO WS-EDIT-COUNT.
005790     STRING 'RECORDS PROCESSED:      ' DELIMITED BY SIZE
005800            WS-EDIT-COUNT             DELIMITED BY SIZE
005810            INTO WS-TRAILER-1
005820     END-STRING.
005830
005840     MOVE WS-RULE-KEEP-COUNT          TO WS-EDIT-KEEP.
005850     MOVE WS-RULE-ARCH-COUNT          TO WS-EDIT-ARCH.
005860     MOVE WS-RULE-DEL-COUNT           TO WS-EDIT-DEL.
005870     STRING 'R  KEEP/ARCH/DEL:       ' DELIMITED BY SIZE
005880            WS-EDIT-KEEP              DELIMITED BY SIZE
005890            ' / '                     DELIMITED BY SIZE
005900            WS-EDIT-ARCH              DELIMITED BY SIZE
005910            ' / '                     DELIMITED BY SIZE
005920            WS-EDIT-DEL               DELIMITED BY SIZE
005930            INTO WS-TRAILER-2
005940     END-STRING.
005950
005960     MOVE WS-GRDY-KEEP-COUNT          TO WS-EDIT-KEEP.
005970     MOVE WS-GRDY-ARCH-COUNT          TO WS-EDIT-ARCH.
005980     MOVE WS-GRDY-DEL-COUNT           TO WS-EDIT-DEL.
005990     STRING 'G  KEEP/ARCH/DEL:       ' DELIMITED BY SIZE
006000            WS-EDIT-KEEP              DELIMITED BY SIZE
006010            ' / '                     DELIMITED BY SIZE
006020            WS-EDIT-ARCH              DELIMITED BY SIZE
006030            ' / '                     DELIMITED BY SIZE
006040            WS-EDIT-DEL               DELIMITED BY SIZE
006050            INTO WS-TRAILER-3
006060     END-STRING.
006070
006080     MOVE WS-SIMI-KEEP-COUNT          TO WS-EDIT-KEEP.
006090     MOVE WS-SIMI-ARCH-COUNT          TO WS-EDIT-ARCH.
006100     MOVE WS-SIMI-DEL-COUNT           TO WS-EDIT-DEL.
006110     STRING 'S  KEEP/ARCH/DEL:       ' DELIMITED BY SIZE
006120            WS-EDIT-KEEP              DELIMITED BY SIZE
006130            ' / '                     DELIMITED BY SIZE
006140            WS-EDIT-ARCH              DELIMITED BY SIZE
006150            ' / '                     DELIMITED BY SIZE
006160            WS-EDIT-DEL               DELIMITED BY SIZE
006170            INTO WS-TRAILER-4
006180     END-STRING.
006190
006200     MOVE WS-DISAGREE-COUNT           TO WS-EDIT-COUNT.
006210     STRING 'DISAGREEMENTS:          ' DELIMITED BY SIZE
006220            WS-EDIT-COUNT             DELIMITED BY SIZE
006230            INTO WS-TRAILER-5
006240     END-STRING.
006250
006260     WRITE RCMP-COMPARE-LINE  FROM WS-TRAILER-1.
006270     WRITE RCMP-COMPARE-LINE  FROM WS-TRAILER-2.
006280     WRITE RCMP-COMPARE-LINE  FROM WS-TRAILER-3.
006290     WRITE RCMP-COMPARE-LINE  FROM WS-TRAILER-4.
006300     WRITE RCMP-COMPARE-LINE  FROM WS-TRAILER-5.
006310     WRITE RCMP-COMPARE-LINE  FROM WS-TRAILER-6.
006320
006330     IF  NOT QUIET-RUN
006340         DISPLAY WS-TRAILER-1
006350         DISPLAY WS-TRAILER-2
006360         DISPLAY WS-TRAILER-3
006370         DISPLAY WS-TRAILER-4
006380         DISPLAY WS-TRAILER-5
006390         DISPLAY WS-TRAILER-6
006400     END-IF.
006410 G05-EXIT.
006420     EXIT.
